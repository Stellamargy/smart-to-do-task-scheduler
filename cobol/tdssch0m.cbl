?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

001200 IDENTIFICATION DIVISION.
001300
001400 PROGRAM-ID.    TDSSCH0M.
001500 AUTHOR.        H. WEGENER.
001600 INSTALLATION.  RECHENZENTRUM ABT. DV-ANWENDUNGEN.
001700 DATE-WRITTEN.  1986-04-02.
001800 DATE-COMPILED.
001900 SECURITY.      NUR FUER INTERNEN GEBRAUCH.
002000
002100*****************************************************************
002200* Letzte Aenderung :: 2003-10-30
002300* Letzte Version   :: A.03.01
002400* Kurzbeschreibung :: Planungslauf fuer Aufgaben (Task-Scheduler)
002500* Kurzbeschreibung :: Dringlichkeit, Zeitschlitze, Mitteilungen
002600*
002700* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002900*----------------------------------------------------------------*
003000* Vers. | Datum    | von | Kommentar                             *
003100*-------|----------|-----|---------------------------------------*
003200*A.00.00|1986-04-02| hw  | Neuerstellung - Anfrage DVA-0142
003300*       |          |     | Dringlichkeit + einfacher Zeitschlitz
003400*-------|----------|-----|---------------------------------------*
003500*A.01.00|1988-02-19| hw  | Abhaengigkeits-Pruefung (Ticket DVA-0198)
003600*-------|----------|-----|---------------------------------------*
003700*A.01.01|1989-07-05| frm | Gruppierung nach Faelligkeit eingebaut
003800*       |          |     | anteilige Zuteilung bei Engpass
003900*-------|----------|-----|---------------------------------------*
004000*A.02.00|1991-09-11| frm | Feld TR-USER-ID (Mehrbenutzerbetrieb)
004100*       |          |     | Mitteilungslauf (NOTFILE) neu (DVA-0233)
004200*-------|----------|-----|---------------------------------------*
004300*A.02.01|1993-11-02| frm | Disposition CONFLICT bei Ringbezug
004400*       |          |     | Kompressionsregel < Prio 4 (Ticket 0255)
004500*-------|----------|-----|---------------------------------------*
004600*A.02.02|1996-03-14| pst | Suchschleife Zeitschlitz auf 50 begrenzt
004700*       |          |     | (Endlosschleife bei dichten Dateien)
004800*-------|----------|-----|---------------------------------------*
004900*A.03.00|1998-08-21| bk  | JAHR-2000: alle Zeitfelder auf YYYYMMDDHHMI
005000*       |          |     | umgestellt (vorher JJMMTTHHMI, 2-stellig)
005100*-------|----------|-----|---------------------------------------*
005200*A.03.01|1999-01-14| bk  | JAHR-2000: Nachtest bestanden, Abnahme DVA
005300*-------|----------|-----|---------------------------------------*
005400*A.03.02|2001-05-30| frm | RESCHEDULED-Mitteilung bei Verschiebung
005500*       |          |     | > 1 Minute (Ticket DVA-0301)
005600*-------|----------|-----|---------------------------------------*
005700*A.03.03|2003-10-30| pst | Planungsbericht RPTFILE ergaenzt (132 Sp.)
005800*       |          |     | Kontrollsummen je Disposition (DVA-0318)
005900*----------------------------------------------------------------*
006000*
006100* Programmbeschreibung
006200* --------------------
006300* Liest den Steuersatz (Stichzeit, Gewichte Faelligkeit/Prioritaet)
006400* und die Aufgabendatei (TSKFILE) vollstaendig in die Arbeitstabelle
006500* T-TAB ein (max. 200 Aufgaben). Prueft die Abhaengigkeiten, ermittelt
006600* die planbaren Aufgaben, berechnet die Dringlichkeit, teilt
006700* Zeitschlitze zu (ggf. anteilig bei Engpass je Faelligkeitsgruppe),
006800* schreibt SCHFILE und NOTFILE und druckt den Planungsbericht auf
006900* RPTFILE.
007000*
007100******************************************************************
007200
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     SWITCH-15 IS ANZEIGE-VERSION
007700         ON STATUS IS SHOW-VERSION
007800     SWITCH-1  IS HOCHPRIO-TRIGGER
007900         ON STATUS IS KOMPRIMIEREN-NIEDRIGPRIO
008000     CLASS ALPHNUM IS "0123456789"
008100                      "abcdefghijklmnopqrstuvwxyz"
008200                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008300                      " .,;-_!$%&/=*+".
008400
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700     SELECT CTLFILE       ASSIGN TO CTLFILE
008800                           ORGANIZATION IS LINE SEQUENTIAL
008900                           FILE STATUS  IS FILE-STATUS.
009000
009100     SELECT TSKFILE        ASSIGN TO TSKFILE
009200                           ORGANIZATION IS LINE SEQUENTIAL
009300                           FILE STATUS  IS FILE-STATUS.
009400
009500     SELECT SCHFILE        ASSIGN TO SCHFILE
009600                           ORGANIZATION IS LINE SEQUENTIAL
009700                           FILE STATUS  IS FILE-STATUS.
009800
009900     SELECT NOTFILE        ASSIGN TO NOTFILE
010000                           ORGANIZATION IS LINE SEQUENTIAL
010100                           FILE STATUS  IS FILE-STATUS.
010200
010300     SELECT RPTFILE        ASSIGN TO RPTFILE
010400                           ORGANIZATION IS LINE SEQUENTIAL
010500                           FILE STATUS  IS FILE-STATUS.
010600
010700 DATA DIVISION.
010800 FILE SECTION.
010900 FD  CTLFILE
011000     LABEL RECORD STANDARD
011100     RECORD CONTAINS 80 CHARACTERS.
011200 COPY TSKCREC.
011300
011400 FD  TSKFILE
011500     LABEL RECORD STANDARD
011600     RECORD CONTAINS 120 CHARACTERS.
011700 COPY TSKTREC.
011800
011900 FD  SCHFILE
012000     LABEL RECORD STANDARD
012100     RECORD CONTAINS 80 CHARACTERS.
012200 COPY TSKSREC.
012300
012400 FD  NOTFILE
012500     LABEL RECORD STANDARD
012600     RECORD CONTAINS 120 CHARACTERS.
012700 COPY TSKNREC.
012800
012900 FD  RPTFILE
013000     LABEL RECORD STANDARD
013100     RECORD CONTAINS 132 CHARACTERS.
013200 01  RP-PRINT-LINE               PIC  X(132).
013300
013400 WORKING-STORAGE SECTION.
013500*--------------------------------------------------------------------*
013600* Comp-Felder: Praefix Cn mit n = Anzahl Digits (Zaehler, Indizes)
013700*--------------------------------------------------------------------*
013800 01          COMP-FELDER.
013900     05      C4-ANZ              PIC S9(04) COMP.
014000     05      C4-COUNT            PIC S9(04) COMP.
014100     05      C4-I1               PIC S9(04) COMP.
014200     05      C4-I2               PIC S9(04) COMP.
014300     05      C4-I3               PIC S9(04) COMP.
014400     05      C4-J1               PIC S9(04) COMP.
014500     05      C4-GRP-START        PIC S9(04) COMP.
014600     05      C4-GRP-ENDE         PIC S9(04) COMP.
014700     05      C4-GRP-NR           PIC S9(04) COMP.
014800     05      C4-GRP-MAX          PIC S9(04) COMP.
014900     05      C4-GRP-CUR          PIC S9(04) COMP.
015000     05      C4-GRP-CNT          PIC S9(04) COMP.
015100     05      C4-VERSUCH          PIC S9(04) COMP.
015200     05      C4-KETTE-LEN        PIC S9(04) COMP.
015300     05      C4-DEP-ZEIGER       PIC S9(04) COMP.
015400
015500     05      C9-TOT-TASKS        PIC S9(09) COMP.
015600     05      C9-TOT-INDEP        PIC S9(09) COMP.
015700     05      C9-TOT-DEP          PIC S9(09) COMP.
015800     05      C9-TOT-SCHED        PIC S9(09) COMP.
015900     05      C9-TOT-OVERDUE      PIC S9(09) COMP.
016000     05      C9-TOT-BLOCKED      PIC S9(09) COMP.
016100     05      C9-TOT-CONFLICT     PIC S9(09) COMP.
016200     05      C9-TOT-NOTIFY       PIC S9(09) COMP.
016300     05      C9-PRIO-ANZ OCCURS 5 TIMES   PIC S9(09) COMP.
016400
016500     05      C18-MIN-CUR         PIC S9(18) COMP.
016600     05      C18-MIN-WORK        PIC S9(18) COMP.
016700     05      C18-MIN-START       PIC S9(18) COMP.
016800     05      C18-MIN-END         PIC S9(18) COMP.
016900     05      C18-MIN-DEADLINE    PIC S9(18) COMP.
017000     05      C18-MIN-LATEST      PIC S9(18) COMP.
017100     05      C18-MIN-LIMIT       PIC S9(18) COMP.
017200     05      C18-MIN-CAND-S      PIC S9(18) COMP.
017300     05      C18-MIN-CAND-E      PIC S9(18) COMP.
017400     05      C18-JDN-WORK        PIC S9(18) COMP.
017500     05      C18-HILFS-A         PIC S9(18) COMP.
017600     05      C18-HILFS-B         PIC S9(18) COMP.
017700     05      C18-HILFS-C         PIC S9(18) COMP.
017750     05      FILLER              PIC  X(01).
017800
017900*--------------------------------------------------------------------*
018000* Display-Felder: Praefix D (Umwandlung fuer Anzeige/Druck)
018100*--------------------------------------------------------------------*
018200 01          DISPLAY-FELDER.
018300     05      D-NUM1              PIC  9.
018400     05      D-NUM4              PIC -9(04).
018500     05      D-NUM6              PIC  9(06).
018600     05      D-NUM9              PIC  9(09).
018700     05      D-NUM12             PIC  9(12).
018750     05      FILLER              PIC  X(01).
018800
018900*--------------------------------------------------------------------*
019000* Felder mit konstantem Inhalt: Praefix K
019100*--------------------------------------------------------------------*
019200 01          KONSTANTE-FELDER.
019300     05      K-MODUL             PIC X(08)  VALUE "TDSSCH0M".
019400     05      K-MAX-TASKS         PIC S9(04) COMP VALUE 200.
019500     05      K-MAX-VERSUCHE      PIC S9(04) COMP VALUE 50.
019600     05      K-MAX-KETTE         PIC S9(04) COMP VALUE 205.
019700     05      K-GRP-FENSTER-MIN   PIC S9(09) COMP VALUE 120.
019800     05      K-SUCH-LIMIT-MIN    PIC S9(09) COMP VALUE 10080.
019900     05      K-MIN-SLICE         PIC S9(04)V99 COMP VALUE 0.25.
019950     05      FILLER              PIC  X(01).
020000
020100*----------------------------------------------------------------*
020200* Conditional-Felder
020300*----------------------------------------------------------------*
020400 01          SCHALTER.
020500     05      FILE-STATUS         PIC X(02).
020600          88 FILE-OK                         VALUE "00".
020700          88 FILE-NOK                        VALUE "01" THRU "99".
020800     05      REC-STAT REDEFINES  FILE-STATUS.
020900        10   FILE-STATUS1        PIC X.
021000          88 FILE-EOF                        VALUE "1".
021100        10                       PIC X.
021200
021300     05      PRG-STATUS          PIC 9.
021400          88 PRG-OK                          VALUE ZERO.
021500          88 PRG-ABBRUCH                     VALUE 1.
021600
021700     05      TSK-EOF-SW          PIC 9       VALUE ZERO.
021800          88 TSK-EOF                         VALUE 1.
021900
022000     05      W-RINGBEZUG-SW      PIC 9       VALUE ZERO.
022100          88 W-RINGBEZUG                     VALUE 1.
022200
022300     05      W-GEFUNDEN-SW       PIC 9       VALUE ZERO.
022400          88 W-GEFUNDEN                      VALUE 1.
022500
022600     05      W-VERTAUSCHT-SW     PIC 9       VALUE ZERO.
022700          88 W-VERTAUSCHT                    VALUE 1.
022800
022900     05      W-ENGPASS-SW        PIC 9       VALUE ZERO.
023000          88 W-ENGPASS                       VALUE 1.
023100
023200     05      W-VERSCHOBEN-SW     PIC 9       VALUE ZERO.
023300          88 W-VERSCHOBEN                    VALUE 1.
023350     05      FILLER              PIC  X(01).
023400
023500*--------------------------------------------------------------------*
023600* weitere Arbeitsfelder: Praefix W
023700*--------------------------------------------------------------------*
023800 01          WORK-FELDER.
023900     05      W-DW                PIC 9V9(04).
024000     05      W-PW                PIC 9V9(04).
024100     05      W-SUMME-GEWICHT     PIC 9V9(04).
024200     05      W-H-STUNDEN         PIC S9(07)V99.
024300     05      W-D-DRINGLICHKEIT   PIC 9(03)V9(04).
024400     05      W-P-DRINGLICHKEIT   PIC 9(03)V9(04).
024500     05      W-URGENCY           PIC 9(03)V9(04).
024600     05      W-BEVORZ-STD        PIC  9(02).
024700     05      W-EST-SUMME-GRP     PIC  9(05)V99.
024800     05      W-ANTEIL            PIC  9(03)V99.
024900     05      W-VERFUEGBAR-STD    PIC S9(05)V99.
025000     05      W-VORSCHLAG-STD     PIC  9(02).
025100     05      W-TITEL-DRUCK       PIC  X(30).
025200     05      W-SEARCH-ID         PIC  9(04).
025300     05      W-MSG-TEXT          PIC  X(80).
025400     05      W-KOMPR-FAKTOR      PIC 9V99  VALUE 0.80.
025450     05      FILLER              PIC  X(01).
025500
025600*--------------------------------------------------------------------*
025700* Julianische Tageszahl (Richards-Algorithmus, buergerl. Kalender)
025800* -- ersetzt die frueher ueber TAL "JULIANDAY" bezogene Routine,
025900*    die auf der neuen Plattform (ab A.02.00) nicht mehr verfuegbar
026000*    war; Herleitung siehe Notiz DVA-0233 im Projektarchiv.
026100*--------------------------------------------------------------------*
026200 01          JULTAG-FELDER.
026300     05      JT-JAHR             PIC S9(09) COMP.
026400     05      JT-MONAT            PIC S9(09) COMP.
026500     05      JT-TAG              PIC S9(09) COMP.
026600     05      JT-A                PIC S9(09) COMP.
026700     05      JT-Y                PIC S9(09) COMP.
026800     05      JT-M                PIC S9(09) COMP.
026900     05      JT-JDN               PIC S9(09) COMP.
027000     05      JT-EPOCHE-JDN        PIC S9(09) COMP VALUE 2440588.
027100     05      JT-Z                PIC S9(09) COMP.
027200     05      JT-ERA              PIC S9(09) COMP.
027300     05      JT-DOE               PIC S9(09) COMP.
027400     05      JT-YOE              PIC S9(09) COMP.
027500     05      JT-DOY               PIC S9(09) COMP.
027600     05      JT-MP                PIC S9(09) COMP.
027700     05      JT-TAGNR            PIC S9(09) COMP.
027800     05      JT-REST-MIN         PIC S9(09) COMP.
027850     05      FILLER              PIC  X(01).
027900
028000*--------------------------------------------------------------------*
028100* Hilfsfelder fuer die Umwandlung Zeitstempel <-> Minutenzahl
028200* (Uebergabe an/von U100-TS-TO-MIN und U200-MIN-TO-TS)
028300*--------------------------------------------------------------------*
028400 01          UTIL-FELDER.
028500     05      U1-IN-TS            PIC  9(12).
028600     05      U1-IN-TS-R       REDEFINES U1-IN-TS.
028700      10     U1-JHG              PIC  9(04).
028800      10     U1-MM               PIC  9(02).
028900      10     U1-DD               PIC  9(02).
029000      10     U1-HH               PIC  9(02).
029100      10     U1-MI               PIC  9(02).
029200     05      U1-OUT-MIN          PIC S9(18) COMP.
029300     05      U2-IN-MIN           PIC S9(18) COMP.
029400     05      U2-OUT-TS           PIC  9(12).
029500     05      U2-OUT-TS-R      REDEFINES U2-OUT-TS.
029600      10     U2-JHG              PIC  9(04).
029700      10     U2-MM               PIC  9(02).
029800      10     U2-DD               PIC  9(02).
029900      10     U2-HH               PIC  9(02).
030000      10     U2-MI               PIC  9(02).
030100     05      U3-IN-TS-A          PIC  9(12).
030200     05      U3-IN-TS-B          PIC  9(12).
030300     05      U3-OUT-STUNDEN      PIC S9(07)V99.
030350     05      FILLER              PIC  X(01).
030400
030500*--------------------------------------------------------------------*
030600* Arbeitstabelle der eingelesenen Aufgaben: Praefix T (Task)
030700*--------------------------------------------------------------------*
030800 01          T-TAB.
030900     05      T-EINTRAG OCCURS 200 TIMES
031000                       INDEXED BY T-IX, T-JX, T-KX.
031100        10   T-TASK-ID           PIC  9(04).
031200        10   T-TITLE             PIC  X(30).
031300        10   T-DEP-ID            PIC  9(04).
031400        10   T-DEADLINE-TS       PIC  9(12).
031500        10   T-DEADLINE-MIN      PIC S9(18) COMP.
031600        10   T-EST-DUR           PIC  9(03)V99.
031700        10   T-ALLOC-DUR         PIC  9(03)V99.
031800        10   T-PRIORITY          PIC  9.
031900        10   T-STATUS            PIC  X(12).
032000             88 T-STAT-PENDING        VALUE "PENDING     ".
032100             88 T-STAT-IN-PROGRESS    VALUE "IN-PROGRESS ".
032200             88 T-STAT-COMPLETED      VALUE "COMPLETED   ".
032300             88 T-STAT-OVERDUE        VALUE "OVERDUE     ".
032400        10   T-START-TS          PIC  9(12).
032500        10   T-END-TS            PIC  9(12).
032600        10   T-USER-ID           PIC  9(06).
032700        10   T-URGENCY           PIC  9(03)V9(04).
032800        10   T-DISPOSITION       PIC  X(10).
032900             88 T-DISP-SCHEDULED       VALUE "SCHEDULED ".
033000             88 T-DISP-OVERDUE         VALUE "OVERDUE   ".
033100             88 T-DISP-BLOCKED         VALUE "BLOCKED   ".
033200             88 T-DISP-CONFLICT        VALUE "CONFLICT  ".
033300        10   T-GRP-NR            PIC S9(04) COMP.
033400        10   T-VALID-SW          PIC  9.
033500             88 T-VALID                     VALUE 1.
033600        10   T-ELIGIBLE-SW       PIC  9.
033700             88 T-ELIGIBLE                  VALUE 1.
033800        10   T-SCHEDULED-SW      PIC  9.
033900             88 T-SCHEDULED                 VALUE 1.
034000        10   T-NOTIF-DA-SW       PIC  9.
034100             88 T-NOTIF-DA-SENT              VALUE 1.
034200        10   T-NOTIF-OD-SW       PIC  9.
034300             88 T-NOTIF-OD-SENT              VALUE 1.
034400        10   T-NOTIF-SS-SW       PIC  9.
034500             88 T-NOTIF-SS-SENT              VALUE 1.
034600        10   T-NOTIF-ES-SW       PIC  9.
034700             88 T-NOTIF-ES-SENT              VALUE 1.
034800        10   T-PRIOR-START-TS    PIC  9(12).
034900        10   T-PRIOR-END-TS      PIC  9(12).
034950        10   FILLER              PIC  X(01).
035000
035100*--------------------------------------------------------------------*
035200* Sortiertabellen (Zeiger auf T-TAB, nicht die Saetze selbst)
035300*--------------------------------------------------------------------*
035400 01          SORT-TAB.
035500     05      S-ANZ               PIC S9(04) COMP.
035600     05      S-ZEIGER OCCURS 200 TIMES
035700                      INDEXED BY S-IX, S-JX       PIC S9(04) COMP.
035750     05      FILLER              PIC  X(01).
035800
035900*--------------------------------------------------------------------*
036000* Zeigertabelle Faelligkeitsreihenfolge (fuer die Gruppierung)
036100*--------------------------------------------------------------------*
036200 01          DEADLINE-TAB.
036300     05      DL-ANZ              PIC S9(04) COMP.
036400     05      DL-ZEIGER OCCURS 200 TIMES
036500                      INDEXED BY DL-IX, DL-JX     PIC S9(04) COMP.
036550     05      FILLER              PIC  X(01).
036600
036700*--------------------------------------------------------------------*
036800* schon zugeteilte Zeitschlitze (fuer den Konflikttest)
036900*--------------------------------------------------------------------*
037000 01          SLOT-TAB.
037100     05      SL-ANZ              PIC S9(04) COMP.
037200     05      SL-EINTRAG OCCURS 200 TIMES INDEXED BY SL-IX.
037300        10   SL-START-MIN        PIC S9(18) COMP.
037400        10   SL-END-MIN          PIC S9(18) COMP.
037450     05      FILLER              PIC  X(01).
037500
037600*--------------------------------------------------------------------*
037700* Felder fuer den Planungsbericht: Praefix R (Report)
037800*--------------------------------------------------------------------*
037900 01          REPORT-FELDER.
038000     05      R-UEBERSCHRIFT.
038100        10   FILLER              PIC  X(40) VALUE SPACES.
038200        10   FILLER              PIC  X(23)
038300                         VALUE "TASK SCHEDULING REPORT".
038400        10   FILLER              PIC  X(69) VALUE SPACES.
038500     05      R-LAUFZEIT.
038600        10   FILLER              PIC  X(10)
038700                         VALUE "RUN-TIME: ".
038800        10   R-LAUFZEIT-TS       PIC  9(12).
038900        10   FILLER              PIC  X(110) VALUE SPACES.
039000     05      R-LEERZEILE         PIC  X(132) VALUE SPACES.
039100     05      R-SUMMENZEILE1.
039200        10   FILLER              PIC  X(14)
039300                         VALUE "TOTAL TASKS : ".
039400        10   R-SU-TOTAL          PIC  ZZZZZ9.
039500        10   FILLER              PIC  X(106) VALUE SPACES.
039600     05      R-SUMMENZEILE2.
039700        10   FILLER              PIC  X(14)
039800                         VALUE "INDEPENDENT : ".
039900        10   R-SU-INDEP          PIC  ZZZZZ9.
040000        10   FILLER              PIC  X(106) VALUE SPACES.
040100     05      R-SUMMENZEILE3.
040200        10   FILLER              PIC  X(14)
040300                         VALUE "DEPENDENT   : ".
040400        10   R-SU-DEP            PIC  ZZZZZ9.
040500        10   FILLER              PIC  X(106) VALUE SPACES.
040600     05      R-PRIOZEILE.
040700        10   FILLER              PIC  X(09)
040800                         VALUE "PRIORITY ".
040900        10   R-PR-NUM            PIC  9.
041000        10   FILLER              PIC  X(03) VALUE " : ".
041100        10   R-PR-ANZ            PIC  ZZZZZ9.
041200        10   FILLER              PIC  X(111) VALUE SPACES.
041300     05      R-DETAILKOPF1       PIC  X(132)
041400             VALUE "TASK-ID TITLE                 URGENCY  START-TS".
041500     05      R-DETAILZEILE.
041600        10   R-DZ-TASKID         PIC  9(04).
041700        10   FILLER              PIC  X(01) VALUE SPACE.
041800        10   R-DZ-TITLE          PIC  X(30).
041900        10   FILLER              PIC  X(01) VALUE SPACE.
042000        10   R-DZ-URGENCY        PIC  ZZZ,9999.
042100        10   FILLER              PIC  X(01) VALUE SPACE.
042200        10   R-DZ-START          PIC  9(12).
042300        10   FILLER              PIC  X(01) VALUE SPACE.
042400        10   R-DZ-END            PIC  9(12).
042500        10   FILLER              PIC  X(01) VALUE SPACE.
042600        10   R-DZ-DISP           PIC  X(10).
042700        10   FILLER              PIC  X(34) VALUE SPACES.
042800     05      R-KONTROLLZEILE1.
042900        10   FILLER              PIC  X(14)
043000                         VALUE "SCHEDULED   : ".
043100        10   R-KZ-SCHED          PIC  ZZZZZ9.
043200        10   FILLER              PIC  X(106) VALUE SPACES.
043300     05      R-KONTROLLZEILE2.
043400        10   FILLER              PIC  X(14)
043500                         VALUE "OVERDUE     : ".
043600        10   R-KZ-OVERDUE        PIC  ZZZZZ9.
043700        10   FILLER              PIC  X(106) VALUE SPACES.
043800     05      R-KONTROLLZEILE3.
043900        10   FILLER              PIC  X(14)
044000                         VALUE "BLOCKED     : ".
044100        10   R-KZ-BLOCKED        PIC  ZZZZZ9.
044200        10   FILLER              PIC  X(106) VALUE SPACES.
044300     05      R-KONTROLLZEILE4.
044400        10   FILLER              PIC  X(14)
044500                         VALUE "CONFLICT    : ".
044600        10   R-KZ-CONFLICT       PIC  ZZZZZ9.
044700        10   FILLER              PIC  X(106) VALUE SPACES.
044800     05      R-KONTROLLZEILE5.
044900        10   FILLER              PIC  X(14)
045000                         VALUE "NOTIFY SENT : ".
045100        10   R-KZ-NOTIFY         PIC  ZZZZZ9.
045200        10   FILLER              PIC  X(106) VALUE SPACES.
045300
045400 EXTENDED-STORAGE SECTION.
045500 PROCEDURE DIVISION.
045600
045700******************************************************************
045800* Steuerungs-Section
045900******************************************************************
046000 A100-STEUERUNG SECTION.
046100 A100-00.
046200**  ---> wenn SWITCH-15 gesetzt ist, nur Version zeigen und Ende
046300     IF  SHOW-VERSION
046400         DISPLAY K-MODUL " - TASK SCHEDULER BATCH"
046500         STOP RUN
046600     END-IF
046700
046800**  ---> Vorlauf: Dateien oeffnen, Steuersatz + Aufgaben einlesen
046900     PERFORM B000-VORLAUF
047000     IF  PRG-ABBRUCH
047100         GO TO A100-90
047200     END-IF
047300
047400**  ---> Verarbeitung: Planungslauf komplett durchfuehren
047500     PERFORM B100-VERARBEITUNG
047600
047700 A100-90.
047800**  ---> Nachlauf: Dateien schliessen
047900     PERFORM B090-ENDE
048000     STOP RUN
048100     .
048200 A100-99.
048300     EXIT.
048400
048500******************************************************************
048600* Vorlauf: Dateien oeffnen, Steuersatz und Aufgaben einlesen
048700******************************************************************
048800 B000-VORLAUF SECTION.
048900 B000-00.
049000     PERFORM F100-OPEN-FILES
049100     IF  PRG-ABBRUCH
049200         GO TO B000-99
049300     END-IF
049400
049500     PERFORM C010-READ-CONTROL
049600     IF  PRG-ABBRUCH
049700         GO TO B000-99
049800     END-IF
049900
050000     PERFORM C020-LOAD-TASKS
050100     .
050200 B000-99.
050300     EXIT.
050400
050500******************************************************************
050600* Verarbeitung: Pruefen - Planen - Zuteilen - Melden - Berichten
050700******************************************************************
050800 B100-VERARBEITUNG SECTION.
050900 B100-00.
051000**  ---> SWITCH-1 zeigt an, dass seit dem letzten Lauf eine
051100**       Aufgabe hoher Prioritaet neu hinzugekommen ist
051200     IF  KOMPRIMIEREN-NIEDRIGPRIO
051300         PERFORM C540-COMPRESS-LOW-PRIORITY
051400     END-IF
051500
051600     PERFORM C100-VALIDATE-DEPS
051700     PERFORM C200-ELIGIBILITY
051800     PERFORM C300-CALC-URGENCY
051900     PERFORM C310-SORT-URGENCY
052000     PERFORM C400-SORT-DEADLINE
052100     PERFORM C410-GROUP-DEADLINE
052200     PERFORM C500-SCHEDULE-GROUPS
052300     PERFORM C600-WRITE-SCHEDULE
052400     PERFORM C700-NOTIFICATIONS
052500     PERFORM C800-REPORT
052600     .
052700 B100-99.
052800     EXIT.
052900
053000******************************************************************
053100* Nachlauf: Dateien schliessen
053200******************************************************************
053300 B090-ENDE SECTION.
053400 B090-00.
053500     PERFORM F900-CLOSE-FILES
053600     .
053700 B090-99.
053800     EXIT.
053900
054000******************************************************************
054100* Oeffnen aller Dateien des Planungslaufs
054200******************************************************************
054300 F100-OPEN-FILES SECTION.
054400 F100-00.
054500     OPEN INPUT  CTLFILE
054600     IF  FILE-NOK
054700         DISPLAY "FEHLER OPEN CTLFILE: " FILE-STATUS
054800         SET PRG-ABBRUCH TO TRUE
054900         GO TO F100-99
055000     END-IF
055100
055200     OPEN INPUT  TSKFILE
055300     IF  FILE-NOK
055400         DISPLAY "FEHLER OPEN TSKFILE: " FILE-STATUS
055500         SET PRG-ABBRUCH TO TRUE
055600         GO TO F100-99
055700     END-IF
055800
055900     OPEN OUTPUT SCHFILE
056000     OPEN OUTPUT NOTFILE
056100     OPEN OUTPUT RPTFILE
056200     .
056300 F100-99.
056400     EXIT.
056500
056600******************************************************************
056700* Schliessen aller Dateien des Planungslaufs
056800******************************************************************
056900 F900-CLOSE-FILES SECTION.
057000 F900-00.
057100     CLOSE CTLFILE
057200     CLOSE TSKFILE
057300     CLOSE SCHFILE
057400     CLOSE NOTFILE
057500     CLOSE RPTFILE
057600     .
057700 F900-99.
057800     EXIT.
057900
058000******************************************************************
058100* Steuersatz lesen, Gewichte normieren (Summe = 1)
058200******************************************************************
058300 C010-READ-CONTROL SECTION.
058325**  ---> CTLFILE enthaelt genau einen Satz: Stichzeit des Laufs
058330**  ---> und die beiden Gewichtungsfaktoren fuer die
058335**  ---> Dringlichkeitsformel (Faelligkeit/Prioritaet)
058400 C010-00.
058500     READ CTLFILE
058600     IF  FILE-NOK
058700         DISPLAY "FEHLER LESEN CTLFILE: " FILE-STATUS
058800         SET PRG-ABBRUCH TO TRUE
058900         GO TO C010-99
059000     END-IF
059100
059150**  ---> Gewichte auf Summe 1.0000 normieren, falls der
059160**  ---> Fachbereich im CTLFILE andere Werte vorgibt
059200     COMPUTE W-SUMME-GEWICHT =
059300             CR-DEADLINE-WEIGHT + CR-PRIORITY-WEIGHT
059400
059450**  ---> Summe Null oder negativ (Fehlbedienung CTLFILE): beide
059460**  ---> Faktoren zu gleichen Teilen ansetzen
059500     IF  W-SUMME-GEWICHT > 0
059600         COMPUTE W-DW ROUNDED =
059700                 CR-DEADLINE-WEIGHT / W-SUMME-GEWICHT
059800         COMPUTE W-PW ROUNDED =
059900                 CR-PRIORITY-WEIGHT / W-SUMME-GEWICHT
060000     ELSE
060100         MOVE 0.5 TO W-DW
060200         MOVE 0.5 TO W-PW
060300     END-IF
060400
060500**  ---> Stichzeit des Laufs in absolute Minuten umrechnen
060600     MOVE CR-CURRENT-TS TO U1-IN-TS
060700     PERFORM U100-TS-TO-MIN
060800     MOVE U1-OUT-MIN    TO C18-MIN-CUR
060900     MOVE CR-CURRENT-TS TO R-LAUFZEIT-TS
061000     .
061100 C010-99.
061200     EXIT.
061300
061400******************************************************************
061500* Aufgabendatei vollstaendig in die Arbeitstabelle T-TAB einlesen
061600******************************************************************
061700 C020-LOAD-TASKS SECTION.
061725**  ---> TSKFILE Satz fuer Satz nach T-TAB uebernehmen; je Aufgabe
061730**  ---> zusaetzlich die Faelligkeit in absolute Minuten wandeln
061735**  ---> (T-DEADLINE-MIN, wird in C300/C400/C500 gebraucht) und
061740**  ---> alle Lauf-Schalter (Eignung, Verplanung, Meldesperren)
061745**  ---> auf den Ausgangszustand setzen
061800 C020-00.
061900     MOVE ZERO TO C4-ANZ
062000     READ TSKFILE AT END SET TSK-EOF TO TRUE
062100     .
062200 C020-05.
062250**  ---> Tabellengrenze K-MAX-TASKS (200) nicht ueberschreiten
062300     IF  TSK-EOF  OR  C4-ANZ NOT LESS K-MAX-TASKS
062400         GO TO C020-99
062500     END-IF
062600
062700     ADD 1 TO C4-ANZ
062800     MOVE TR-TASK-ID      TO T-TASK-ID (C4-ANZ)
062900     MOVE TR-TASK-TITLE   TO T-TITLE (C4-ANZ)
063000     MOVE TR-DEP-ID       TO T-DEP-ID (C4-ANZ)
063100     MOVE TR-DEADLINE-TS  TO T-DEADLINE-TS (C4-ANZ)
063200     MOVE TR-DEADLINE-TS  TO U1-IN-TS
063300     PERFORM U100-TS-TO-MIN
063400     MOVE U1-OUT-MIN      TO T-DEADLINE-MIN (C4-ANZ)
063500     MOVE TR-EST-DURATION TO T-EST-DUR (C4-ANZ)
063600     MOVE TR-EST-DURATION TO T-ALLOC-DUR (C4-ANZ)
063700     MOVE TR-PRIORITY     TO T-PRIORITY (C4-ANZ)
063800     MOVE TR-TASK-STATUS  TO T-STATUS (C4-ANZ)
063900     MOVE TR-START-TS     TO T-START-TS (C4-ANZ)
064000     MOVE TR-END-TS       TO T-END-TS (C4-ANZ)
064100     MOVE TR-USER-ID      TO T-USER-ID (C4-ANZ)
064200     MOVE TR-START-TS     TO T-PRIOR-START-TS (C4-ANZ)
064300     MOVE TR-END-TS       TO T-PRIOR-END-TS (C4-ANZ)
064400     MOVE ZERO             TO T-URGENCY (C4-ANZ)
064500     MOVE SPACES            TO T-DISPOSITION (C4-ANZ)
064600     MOVE ZERO              TO T-GRP-NR (C4-ANZ)
064700     MOVE ZERO              TO T-VALID-SW (C4-ANZ)
064800     MOVE ZERO              TO T-ELIGIBLE-SW (C4-ANZ)
064900     MOVE ZERO              TO T-SCHEDULED-SW (C4-ANZ)
065000     MOVE ZERO              TO T-NOTIF-DA-SW (C4-ANZ)
065100     MOVE ZERO              TO T-NOTIF-OD-SW (C4-ANZ)
065200     MOVE ZERO              TO T-NOTIF-SS-SW (C4-ANZ)
065300     MOVE ZERO              TO T-NOTIF-ES-SW (C4-ANZ)
065400
065500     READ TSKFILE AT END SET TSK-EOF TO TRUE
065600     GO TO C020-05
065700     .
065800 C020-99.
065900     MOVE C4-ANZ TO C9-TOT-TASKS
066000     EXIT.
066100
066200******************************************************************
066300* Hilfsroutine: Index in T-TAB zu einer Task-ID suchen
066400* Eingabe : W-SEARCH-ID      Ausgabe: C4-I2 (0 = nicht gefunden)
066500******************************************************************
066600 C110-FIND-TASK-INDEX SECTION.
066700 C110-00.
066800     MOVE ZERO TO C4-I2
066900     MOVE ZERO TO C4-I3
067000     .
067100 C110-05.
067200     ADD 1 TO C4-I3
067300     IF  C4-I3 > C4-ANZ
067400         GO TO C110-99
067500     END-IF
067600     IF  T-TASK-ID (C4-I3) = W-SEARCH-ID
067700         MOVE C4-I3 TO C4-I2
067800         GO TO C110-99
067900     END-IF
068000     GO TO C110-05
068100     .
068200 C110-99.
068300     EXIT.
068400
068500******************************************************************
068600* Abhaengigkeitspruefung: unbekannte Referenz und Ringbezug
068700* (einschliesslich Selbstbezug) -> Disposition CONFLICT
068800******************************************************************
068900 C100-VALIDATE-DEPS SECTION.
068925**  ---> je Aufgabe wird die ganze Abhaengigkeitskette verfolgt,
068930**  ---> nicht nur die unmittelbare Referenz, da ein Ringbezug
068935**  ---> auch ueber mehrere Zwischenstationen entstehen kann
069000 C100-00.
069100     MOVE ZERO TO C4-I1
069200     .
069300 C100-05.
069400     ADD 1 TO C4-I1
069500     IF  C4-I1 > C4-ANZ
069600         GO TO C100-99
069700     END-IF
069800
069850**  ---> keine Abhaengigkeit angegeben: immer gueltig
069900     IF  T-DEP-ID (C4-I1) = ZERO
070000         SET T-VALID (C4-I1) TO TRUE
070100         GO TO C100-05
070200     END-IF
070300
070400**  ---> Existenz der unmittelbaren Abhaengigkeit
070500     MOVE T-DEP-ID (C4-I1) TO W-SEARCH-ID
070600     PERFORM C110-FIND-TASK-INDEX
070700     IF  C4-I2 = ZERO
070800         MOVE ZERO          TO T-VALID-SW (C4-I1)
070900         MOVE "CONFLICT  "  TO T-DISPOSITION (C4-I1)
071000         GO TO C100-05
071100     END-IF
071200
071300**  ---> Kette verfolgen, Ringbezug (auch Selbstbezug) erkennen
071400     MOVE ZERO TO W-RINGBEZUG-SW
071500     MOVE T-DEP-ID (C4-I1) TO C4-DEP-ZEIGER
071600     MOVE ZERO TO C4-KETTE-LEN
071700     .
071800 C100-10.
071850**  ---> Kettenzeiger kommt zurueck auf die Ausgangsaufgabe:
071860**  ---> Ringbezug (Selbstbezug eingeschlossen, wenn die Kette
071870**  ---> die Laenge 1 hat)
071900     IF  C4-DEP-ZEIGER = T-TASK-ID (C4-I1)
072000         SET W-RINGBEZUG TO TRUE
072100         GO TO C100-15
072200     END-IF
072300     IF  C4-DEP-ZEIGER = ZERO
072400         GO TO C100-15
072500     END-IF
072550**  ---> Sicherung gegen eine fehlerhaft zu lange Kette
072600     ADD 1 TO C4-KETTE-LEN
072700     IF  C4-KETTE-LEN > K-MAX-KETTE
072800         GO TO C100-15
072900     END-IF
073000     MOVE C4-DEP-ZEIGER TO W-SEARCH-ID
073100     PERFORM C110-FIND-TASK-INDEX
073200     IF  C4-I2 = ZERO
073300         GO TO C100-15
073400     END-IF
073500     MOVE T-DEP-ID (C4-I2) TO C4-DEP-ZEIGER
073600     GO TO C100-10
073700     .
073800 C100-15.
073850**  ---> Ringbezug gefunden: Aufgabe bleibt unplanbar und geht auf
073860**  ---> CONFLICT; sonst ist die ganze Kette in Ordnung
073900     IF  W-RINGBEZUG
074000         MOVE ZERO         TO T-VALID-SW (C4-I1)
074100         MOVE "CONFLICT  " TO T-DISPOSITION (C4-I1)
074200     ELSE
074300         SET T-VALID (C4-I1) TO TRUE
074400     END-IF
074500     GO TO C100-05
074600     .
074700 C100-99.
074800     EXIT.
074900
075000******************************************************************
075100* Planbarkeit: unabhaengig ODER Abhaengigkeit COMPLETED ODER
075200* Abhaengigkeit ueberfaellig (nur die unmittelbare wird geprueft)
075300******************************************************************
075400 C200-ELIGIBILITY SECTION.
075425**  ---> eine Aufgabe ist planbar (T-ELIGIBLE), wenn sie gueltig
075430**  ---> ist (C100), noch offen ist und entweder keine
075435**  ---> Abhaengigkeit hat oder die Abhaengigkeit erledigt bzw.
075440**  ---> selbst ueberfaellig ist
075500 C200-00.
075600     MOVE ZERO TO C4-I1
075700     .
075800 C200-05.
075900     ADD 1 TO C4-I1
076000     IF  C4-I1 > C4-ANZ
076100         GO TO C200-99
076200     END-IF
076300
076350**  ---> erledigte Aufgaben sind nicht mehr planbar
076400     IF  T-STAT-COMPLETED (C4-I1)
076500         GO TO C200-05
076600     END-IF
076700
076750**  ---> in C100 als ungueltig (unbekannte Referenz/Ringbezug)
076760**  ---> erkannte Aufgaben bleiben unplanbar
076800     IF  NOT T-VALID (C4-I1)
076900         GO TO C200-05
077000     END-IF
077100
077150**  ---> nur PENDING und IN-PROGRESS kommen ueberhaupt in Frage
077200     IF  NOT (T-STAT-PENDING (C4-I1)
077300              OR T-STAT-IN-PROGRESS (C4-I1))
077400         GO TO C200-05
077500     END-IF
077600
077650**  ---> unabhaengige Aufgabe: sofort planbar
077700     IF  T-DEP-ID (C4-I1) = ZERO
077800         SET T-ELIGIBLE (C4-I1) TO TRUE
077900         GO TO C200-05
078000     END-IF
078100
078200     MOVE T-DEP-ID (C4-I1) TO W-SEARCH-ID
078300     PERFORM C110-FIND-TASK-INDEX
078400     IF  C4-I2 = ZERO
078500**      ---> wurde bereits in C100 als CONFLICT markiert
078600         GO TO C200-05
078700     END-IF
078800
078850**  ---> abhaengige Aufgabe ist erledigt: Sperre entfaellt
078900     IF  T-STAT-COMPLETED (C4-I2)
079000         SET T-ELIGIBLE (C4-I1) TO TRUE
079100         GO TO C200-05
079200     END-IF
079300
079400**  ---> Abhaengigkeit ueberfaellig?
079500     IF  C18-MIN-CUR > T-DEADLINE-MIN (C4-I2)
079600         SET T-ELIGIBLE (C4-I1) TO TRUE
079700     ELSE
079800         MOVE "BLOCKED   " TO T-DISPOSITION (C4-I1)
079900     END-IF
080000     GO TO C200-05
080100     .
080200 C200-99.
080300     EXIT.
080400
080500******************************************************************
080600* Dringlichkeit je planbare Aufgabe berechnen (4 Dezimalstellen)
080700* D = 100 wenn H <= 0 (ueberfaellig), sonst D = 1 / (1 + H/24)
080800* P = Prioritaet / 5 ;  URGENCY = D*Gewicht-D + P*Gewicht-P
080900******************************************************************
081000 C300-CALC-URGENCY SECTION.
081025**  ---> Dringlichkeitskennzahl je planbarer Aufgabe: gewichtete
081050**  ---> Mischung aus Faelligkeitsnaehe und Prioritaetsstufe, vgl.
081075**  ---> Steuersatz-Gewichte CR-DEADLINE-WEIGHT/CR-PRIORITY-WEIGHT
081100 C300-00.
081200     MOVE ZERO TO C4-I1
081300     .
081400 C300-05.
081500     ADD 1 TO C4-I1
081600     IF  C4-I1 > C4-ANZ
081700         GO TO C300-99
081800     END-IF
081900
081950**  ---> nicht planbare Aufgaben (blockiert/erledigt/nicht
081975**  ---> unabhaengig) erhalten keine Dringlichkeitskennzahl
082000     IF  NOT T-ELIGIBLE (C4-I1)
082100         GO TO C300-05
082200     END-IF
082300
082350**  ---> Stunden bis zur Faelligkeit; negativ oder Null heisst
082375**  ---> die Faelligkeit ist bereits ueberschritten
082400     COMPUTE W-H-STUNDEN ROUNDED =
082500             (T-DEADLINE-MIN (C4-I1) - C18-MIN-CUR) / 60
082600
082650**  ---> ueberfaellig: hoechste Faelligkeitskennzahl fest vorgeben,
082675**  ---> sonst die Naeherung 1/(1+Tage/24) -- je naeher die
082680**  ---> Faelligkeit, desto naeher an 1.0000
082700     IF  W-H-STUNDEN NOT GREATER ZERO
082800         MOVE 100.0000 TO W-D-DRINGLICHKEIT
082900     ELSE
083000         COMPUTE W-D-DRINGLICHKEIT ROUNDED =
083100                 1 / (1 + (W-H-STUNDEN / 24))
083200     END-IF
083300
083350**  ---> Prioritaetskennzahl: Stufe 1-5 linear auf 0.2-1.0 normiert
083400     COMPUTE W-P-DRINGLICHKEIT ROUNDED =
083500             T-PRIORITY (C4-I1) / 5
083600
083650**  ---> Gesamtkennzahl = Faelligkeitskennzahl*Gewicht
083660**  ---> plus Prioritaetskennzahl*Gewicht (Gewichte aus CTLFILE,
083670**  ---> summieren sich laut C010-READ-CONTROL zu 1.0000)
083700     COMPUTE W-URGENCY ROUNDED =
083800             (W-D-DRINGLICHKEIT * W-DW) +
083900             (W-P-DRINGLICHKEIT * W-PW)
084000
084100     MOVE W-URGENCY TO T-URGENCY (C4-I1)
084200     GO TO C300-05
084300     .
084400 C300-99.
084500     EXIT.
084600
084700******************************************************************
084800* SORT-TAB mit Zeigern auf die planbaren Aufgaben aufbauen und
084900* nach Dringlichkeit absteigend sortieren (Bubblesort, gleiche
085000* Reihenfolge bei Gleichstand bleibt erhalten)
085100******************************************************************
085200 C310-SORT-URGENCY SECTION.
085300 C310-00.
085400     MOVE ZERO TO S-ANZ
085500     MOVE ZERO TO C4-I1
085600     .
085700 C310-05.
085800     ADD 1 TO C4-I1
085900     IF  C4-I1 > C4-ANZ
086000         GO TO C310-10
086100     END-IF
086200     IF  T-ELIGIBLE (C4-I1)
086300         ADD 1 TO S-ANZ
086400         MOVE C4-I1 TO S-ZEIGER (S-ANZ)
086500     END-IF
086600     GO TO C310-05
086700     .
086800 C310-10.
086900     IF  S-ANZ < 2
087000         GO TO C310-99
087100     END-IF
087200     SET S-IX TO 1
087300     .
087400 C310-15.
087500     MOVE ZERO TO W-VERTAUSCHT-SW
087600     SET S-IX TO 1
087700     .
087800 C310-20.
087900     SET S-JX TO S-IX
088000     SET S-JX UP BY 1
088100     IF  S-JX > S-ANZ
088200         GO TO C310-30
088300     END-IF
088400     MOVE S-ZEIGER (S-IX) TO C4-I1
088500     MOVE S-ZEIGER (S-JX) TO C4-I2
088600     IF  T-URGENCY (C4-I2) > T-URGENCY (C4-I1)
088700         MOVE S-ZEIGER (S-IX) TO C4-J1
088800         MOVE S-ZEIGER (S-JX) TO S-ZEIGER (S-IX)
088900         MOVE C4-J1           TO S-ZEIGER (S-JX)
089000         MOVE 1 TO W-VERTAUSCHT-SW
089100     END-IF
089200     SET S-IX UP BY 1
089300     GO TO C310-20
089400     .
089500 C310-30.
089600     IF  W-VERTAUSCHT
089700         GO TO C310-15
089800     END-IF
089900     .
090000 C310-99.
090100     EXIT.
090200
090300******************************************************************
090400* Zeitstempel (YYYYMMDDHHMI) in absolute Minuten wandeln
090500* -- Richards-Verfahren, ab Epoche 1970-01-01 = JT-EPOCHE-JDN
090600******************************************************************
090700 U100-TS-TO-MIN SECTION.
090800 U100-00.
090900     MOVE U1-IN-TS TO U1-IN-TS-R
091000     MOVE U1-JHG   TO JT-JAHR
091100     MOVE U1-MM    TO JT-MONAT
091200     MOVE U1-DD    TO JT-TAG
091300
091400     COMPUTE JT-A = (14 - JT-MONAT) / 12
091500     COMPUTE JT-Y = JT-JAHR + 4800 - JT-A
091600     COMPUTE JT-M = JT-MONAT + (12 * JT-A) - 3
091700
091800     COMPUTE JT-JDN =
091900             JT-TAG + ((153 * JT-M) + 2) / 5 + (365 * JT-Y)
092000             + (JT-Y / 4) - (JT-Y / 100) + (JT-Y / 400) - 32045
092100
092200     COMPUTE U1-OUT-MIN =
092300             ((JT-JDN - JT-EPOCHE-JDN) * 1440)
092400             + (U1-HH * 60) + U1-MI
092500     .
092600 U100-99.
092700     EXIT.
092800
092900******************************************************************
093000* absolute Minuten in Zeitstempel (YYYYMMDDHHMI) zurueckwandeln
093100* -- Umkehrung ueber Tageszahl seit Epoche (buergerl. Kalender)
093200******************************************************************
093300 U200-MIN-TO-TS SECTION.
093325**  ---> Umkehrung von U100: absolute Minuten zurueck in
093330**  ---> Jhg/Monat/Tag/Stunde/Minute; Kalenderteil nach dem
093335**  ---> civil_from_days-Verfahren (DVA-0233), Tagesrest getrennt
093340**  ---> in Stunde/Minute aufgeteilt
093400 U200-00.
093450**  ---> Tagesnummer und Minutenrest innerhalb des Tages trennen
093500     COMPUTE JT-TAGNR = U2-IN-MIN / 1440
093600     COMPUTE JT-REST-MIN = U2-IN-MIN - (JT-TAGNR * 1440)
093700     IF  JT-REST-MIN < 0
093800         SUBTRACT 1 FROM JT-TAGNR
093900         ADD 1440 TO JT-REST-MIN
094000     END-IF
094100     COMPUTE U2-HH = JT-REST-MIN / 60
094200     COMPUTE U2-MI = JT-REST-MIN - (U2-HH * 60)
094300
094350**  ---> JT-TAGNR ist hier noch relativ zur Epoche 1970-01-01; auf
094360**  ---> die 400-jaehrige Schaltjahresperiode (JT-Z) umrechnen
094400     COMPUTE JT-Z = JT-TAGNR + 719468
094500     COMPUTE JT-ERA = JT-Z / 146097
094600     COMPUTE JT-DOE = JT-Z - (JT-ERA * 146097)
094700     COMPUTE JT-YOE =
094800             (JT-DOE - (JT-DOE / 1460) + (JT-DOE / 36524)
094900              - (JT-DOE / 146096)) / 365
095000     COMPUTE JT-DOY =
095100             JT-DOE - ((365 * JT-YOE) + (JT-YOE / 4)
095200                       - (JT-YOE / 100))
095300     COMPUTE JT-MP = ((5 * JT-DOY) + 2) / 153
095400
095450**  ---> Monatszaehlung JT-MP beginnt bei Maerz (0); auf die
095460**  ---> buergerliche Monatszaehlung (Jan=1) zuruecksetzen
095500     COMPUTE U2-DD =
095600             JT-DOY - (((153 * JT-MP) + 2) / 5) + 1
095700     IF  JT-MP < 10
095800         COMPUTE U2-MM = JT-MP + 3
095900     ELSE
096000         COMPUTE U2-MM = JT-MP - 9
096100     END-IF
096150**  ---> Jan/Feb gehoeren noch zum vorherigen buergerlichen Jahr
096200     IF  U2-MM <= 2
096300         COMPUTE U2-JHG = JT-YOE + (JT-ERA * 400) + 1
096400     ELSE
096500         COMPUTE U2-JHG = JT-YOE + (JT-ERA * 400)
096600     END-IF
096700     MOVE U2-OUT-TS-R TO U2-OUT-TS
096800     .
096900 U200-99.
097000     EXIT.
097100
097200******************************************************************
097300* Stunden zwischen zwei Zeitstempeln (U3-IN-TS-A vor U3-IN-TS-B)
097400******************************************************************
097500 U300-HOURS-BETWEEN SECTION.
097600 U300-00.
097700     MOVE U3-IN-TS-A TO U1-IN-TS
097800     PERFORM U100-TS-TO-MIN
097900     MOVE U1-OUT-MIN TO C18-HILFS-A
098000     MOVE U3-IN-TS-B TO U1-IN-TS
098100     PERFORM U100-TS-TO-MIN
098200     MOVE U1-OUT-MIN TO C18-HILFS-B
098300     COMPUTE U3-OUT-STUNDEN ROUNDED =
098400             (C18-HILFS-B - C18-HILFS-A) / 60
098500     .
098600 U300-99.
098700     EXIT.
098800
098900******************************************************************
099000* Zeigertabelle nach Faelligkeit aufsteigend sortieren
099100* (Grundlage fuer die Gruppierung, Gleichstand bleibt in Reihenfolge)
099200******************************************************************
099300 C400-SORT-DEADLINE SECTION.
099325**  ---> DEADLINE-TAB mit Zeigern auf alle planbaren Aufgaben
099330**  ---> aufbauen und nach Faelligkeit aufsteigend sortieren
099335**  ---> (Bubblesort, wie schon in C310 fuer die Dringlichkeit)
099400 C400-00.
099500     MOVE ZERO TO DL-ANZ
099600     MOVE ZERO TO C4-I1
099700     .
099800 C400-05.
099900     ADD 1 TO C4-I1
100000     IF  C4-I1 > C4-ANZ
100100         GO TO C400-10
100200     END-IF
100300     IF  T-ELIGIBLE (C4-I1)
100400         ADD 1 TO DL-ANZ
100500         MOVE C4-I1 TO DL-ZEIGER (DL-ANZ)
100600     END-IF
100700     GO TO C400-05
100800     .
100900 C400-10.
100950**  ---> weniger als zwei Eintraege: nichts zu sortieren
101000     IF  DL-ANZ < 2
101100         GO TO C400-99
101200     END-IF
101300     .
101400 C400-15.
101500     MOVE ZERO TO W-VERTAUSCHT-SW
101600     SET DL-IX TO 1
101700     .
101800 C400-20.
101900     SET DL-JX TO DL-IX
102000     SET DL-JX UP BY 1
102100     IF  DL-JX > DL-ANZ
102200         GO TO C400-30
102300     END-IF
102400     MOVE DL-ZEIGER (DL-IX) TO C4-I1
102500     MOVE DL-ZEIGER (DL-JX) TO C4-I2
102550**  ---> fruehere Faelligkeit nach vorn tauschen
102600     IF  T-DEADLINE-MIN (C4-I2) < T-DEADLINE-MIN (C4-I1)
102700         MOVE DL-ZEIGER (DL-IX) TO C4-J1
102800         MOVE DL-ZEIGER (DL-JX) TO DL-ZEIGER (DL-IX)
102900         MOVE C4-J1             TO DL-ZEIGER (DL-JX)
103000         MOVE 1 TO W-VERTAUSCHT-SW
103100     END-IF
103200     SET DL-IX UP BY 1
103300     GO TO C400-20
103400     .
103500 C400-30.
103550**  ---> weiterer Durchlauf, solange in diesem Durchgang getauscht
103560**  ---> wurde
103600     IF  W-VERTAUSCHT
103700         GO TO C400-15
103800     END-IF
103900     .
104000 C400-99.
104100     EXIT.
104200
104300******************************************************************
104400* Faelligkeitsgruppen bilden: naechste Aufgabe gehoert noch zur
104500* laufenden Gruppe, wenn ihre Faelligkeit hoechstens 2 Stunden
104600* (K-GRP-FENSTER-MIN) nach der vorherigen liegt
104700******************************************************************
104800 C410-GROUP-DEADLINE SECTION.
104900 C410-00.
105000     MOVE ZERO TO C4-GRP-MAX
105100     IF  DL-ANZ = ZERO
105200         GO TO C410-99
105300     END-IF
105400     MOVE 1 TO C4-GRP-MAX
105500     MOVE DL-ZEIGER (1) TO C4-I1
105600     MOVE C4-GRP-MAX    TO T-GRP-NR (C4-I1)
105700     IF  DL-ANZ < 2
105800         GO TO C410-99
105900     END-IF
106000     SET DL-IX TO 2
106100     .
106200 C410-05.
106300     IF  DL-IX > DL-ANZ
106400         GO TO C410-99
106500     END-IF
106600     SET DL-JX TO DL-IX
106700     SET DL-JX DOWN BY 1
106800     MOVE DL-ZEIGER (DL-JX) TO C4-I1
106900     MOVE DL-ZEIGER (DL-IX) TO C4-I2
107000
107100     IF  T-DEADLINE-MIN (C4-I2) - T-DEADLINE-MIN (C4-I1)
107200             > K-GRP-FENSTER-MIN
107300         ADD 1 TO C4-GRP-MAX
107400     END-IF
107500     MOVE C4-GRP-MAX TO T-GRP-NR (C4-I2)
107600     SET DL-IX UP BY 1
107700     GO TO C410-05
107800     .
107900 C410-99.
108000     EXIT.
108100
108200******************************************************************
108300* Steuerung der Zuteilung je Faelligkeitsgruppe in aufsteigender
108400* Gruppenfolge; Engpass-Gruppen werden anteilig zugeteilt, sonst
108500* greift die Standard-Zeitschlitzvergabe
108600******************************************************************
108700 C500-SCHEDULE-GROUPS SECTION.
108725**  ---> je Faelligkeitsgruppe (siehe C410-GROUP-DEADLINE, Fenster
108750**  ---> 2 Stunden) pruefen, ob die Summe der Sollstunden in das
108775**  ---> verbleibende Zeitfenster bis zur Faelligkeit passt
108800 C500-00.
108900     MOVE ZERO TO SL-ANZ
109000     MOVE ZERO TO C4-GRP-CUR
109100     .
109200 C500-05.
109300     ADD 1 TO C4-GRP-CUR
109400     IF  C4-GRP-CUR > C4-GRP-MAX
109500         GO TO C500-99
109600     END-IF
109700
109800**  ---> Gruppenkennzahlen ermitteln: Anzahl, Summe Soll-Std.,
109900**       fruehste Faelligkeit der Gruppe (DL-ZEIGER ist aufsteigend)
110000     MOVE ZERO TO C4-GRP-CNT
110100     MOVE ZERO TO W-EST-SUMME-GRP
110200     MOVE ZERO TO C18-MIN-DEADLINE
110300     SET DL-IX TO 1
110400     .
110500 C500-10.
110600     IF  DL-IX > DL-ANZ
110700         GO TO C500-20
110800     END-IF
110900     MOVE DL-ZEIGER (DL-IX) TO C4-I1
111000     IF  T-GRP-NR (C4-I1) = C4-GRP-CUR
111100         ADD 1 TO C4-GRP-CNT
111200         ADD T-EST-DUR (C4-I1) TO W-EST-SUMME-GRP
111300         IF  C18-MIN-DEADLINE = ZERO
111400             MOVE T-DEADLINE-MIN (C4-I1) TO C18-MIN-DEADLINE
111500         END-IF
111600     END-IF
111700     SET DL-IX UP BY 1
111800     GO TO C500-10
111900     .
112000 C500-20.
112025**  ---> verfuegbare Stunden bis zur fruehsten Faelligkeit der
112050**  ---> Gruppe, gerechnet ab der Stichzeit des Laufs
112100     COMPUTE W-VERFUEGBAR-STD ROUNDED =
112200             (C18-MIN-DEADLINE - C18-MIN-CUR) / 60
112300
112350**  ---> nur Gruppen mit mind. 2 Mitgliedern UND Soll-Summe ueber
112360**  ---> dem verfuegbaren Fenster brauchen eine Sonderbehandlung;
112370**  ---> reicht das Fenster noch, oder ist es nur ein Einzeltask,
112380**  ---> laeuft die normale Einzelverplanung (C520)
112400     IF  C4-GRP-CNT NOT < 2
112500         AND W-EST-SUMME-GRP > W-VERFUEGBAR-STD
112550**  ---> Fenster noch positiv: anteilig kuerzen (C510), sonst ist
112560**  ---> die Faelligkeit fuer die ganze Gruppe nicht mehr zu halten
112570**  ---> und alle Mitglieder gehen auf CONFLICT (C515)
112600         IF  W-VERFUEGBAR-STD > 0
112700             PERFORM C510-PROPORTIONAL-ALLOC
112800         ELSE
112900             PERFORM C515-GROUP-CONFLICT
113000         END-IF
113100     ELSE
113200         PERFORM C520-STANDARD-SCHEDULE
113300     END-IF
113400     GO TO C500-05
113500     .
113600 C500-99.
113700     EXIT.
113800
113900******************************************************************
114000* Engpass, Faelligkeit nicht mehr erreichbar: alle Mitglieder der
114100* Gruppe als CONFLICT ausweisen
114200******************************************************************
114300 C515-GROUP-CONFLICT SECTION.
114325**  ---> Faelligkeit der Gruppe ist mit dem verbleibenden Fenster
114350**  ---> nicht mehr zu halten; kein Mitglied bekommt einen
114375**  ---> Zeitschlitz, alle gehen unverplant auf CONFLICT
114400 C515-00.
114500     SET S-IX TO 1
114600     .
114700 C515-05.
114800     IF  S-IX > S-ANZ
114900         GO TO C515-99
115000     END-IF
115100     MOVE S-ZEIGER (S-IX) TO C4-I1
115150**  ---> S-ZEIGER laeuft ueber ALLE planbaren Aufgaben; nur die
115160**  ---> Mitglieder der aktuellen Gruppe sind hier betroffen
115200     IF  T-GRP-NR (C4-I1) = C4-GRP-CUR
115300         MOVE "CONFLICT  " TO T-DISPOSITION (C4-I1)
115400     END-IF
115500     SET S-IX UP BY 1
115600     GO TO C515-05
115700     .
115800 C515-99.
115900     EXIT.
116000
116100******************************************************************
116200* Anteilige Zuteilung: Mitglieder in Dringlichkeitsreihenfolge
116300* (S-ZEIGER ist bereits absteigend sortiert), lueckenlos ab der
116400* Stichzeit; Mindestanteil 0,25 Std. (K-MIN-SLICE)
116500******************************************************************
116600 C510-PROPORTIONAL-ALLOC SECTION.
116700 C510-00.
116750**  ---> lueckenlose Verplanung ab der Stichzeit: jedes Mitglied
116760**  ---> erhaelt einen Anteil im Verhaeltnis seiner Sollzeit zur
116770**  ---> Gruppensumme, direkt im Anschluss an das vorige Mitglied
116800     MOVE C18-MIN-CUR TO C18-MIN-WORK
116900     SET S-IX TO 1
117000     .
117100 C510-05.
117200     IF  S-IX > S-ANZ
117300         GO TO C510-99
117400     END-IF
117500     MOVE S-ZEIGER (S-IX) TO C4-I1
117600     IF  T-GRP-NR (C4-I1) NOT = C4-GRP-CUR
117700         SET S-IX UP BY 1
117800         GO TO C510-05
117900     END-IF
118000
118050**  ---> Anteil = Sollzeit Aufgabe / Summe Sollzeit Gruppe, mal
118060**  ---> verfuegbarer Stunden; Mindestanteil K-MIN-SLICE (15 Min.)
118070**  ---> damit keine Aufgabe auf einen Null-Zeitschlitz faellt
118100     COMPUTE W-ANTEIL ROUNDED =
118200             (T-EST-DUR (C4-I1) / W-EST-SUMME-GRP)
118300             * W-VERFUEGBAR-STD
118400     IF  W-ANTEIL < K-MIN-SLICE
118500         MOVE K-MIN-SLICE TO W-ANTEIL
118600     END-IF
118700     MOVE W-ANTEIL TO T-ALLOC-DUR (C4-I1)
118800
118850**  ---> Start = Ende des vorigen Mitglieds (oder Stichzeit beim
118860**  ---> ersten); Ende = Start + zugeteilter Anteil
118900     MOVE C18-MIN-WORK TO C18-MIN-START
119000     COMPUTE C18-MIN-END = C18-MIN-START + (W-ANTEIL * 60)
119100
119200     MOVE C18-MIN-START TO U2-IN-MIN
119300     PERFORM U200-MIN-TO-TS
119400     MOVE U2-OUT-TS     TO T-START-TS (C4-I1)
119500
119600     MOVE C18-MIN-END   TO U2-IN-MIN
119700     PERFORM U200-MIN-TO-TS
119800     MOVE U2-OUT-TS     TO T-END-TS (C4-I1)
119900
120000     MOVE C18-MIN-END TO C18-MIN-WORK
120100
120150**  ---> auch mit anteiliger Kuerzung kann das Fenster insgesamt
120160**  ---> zu knapp sein: landet das Ende trotzdem hinter der
120170**  ---> Faelligkeit, bleibt es bei OVERDUE statt SCHEDULED
120200     IF  C18-MIN-END > T-DEADLINE-MIN (C4-I1)
120300         MOVE "OVERDUE   " TO T-DISPOSITION (C4-I1)
120400         SET T-STAT-OVERDUE (C4-I1) TO TRUE
120500     ELSE
120600         MOVE "SCHEDULED " TO T-DISPOSITION (C4-I1)
120700     END-IF
120800     PERFORM C535-RECORD-SLOT
120900     PERFORM C537-CHECK-RESCHEDULED
121000
121100     SET S-IX UP BY 1
121200     GO TO C510-05
121300     .
121400 C510-99.
121500     EXIT.
121600
121700******************************************************************
121800* Standard-Zuteilung der Gruppenmitglieder ueber die normale
121900* Zeitschlitz-Engine (Dringlichkeitsreihenfolge ueber S-ZEIGER)
122000******************************************************************
122100 C520-STANDARD-SCHEDULE SECTION.
122200 C520-00.
122300     SET S-IX TO 1
122400     .
122500 C520-05.
122600     IF  S-IX > S-ANZ
122700         GO TO C520-99
122800     END-IF
122900     MOVE S-ZEIGER (S-IX) TO C4-I1
123000     IF  T-GRP-NR (C4-I1) NOT = C4-GRP-CUR
123100         SET S-IX UP BY 1
123200         GO TO C520-05
123300     END-IF
123400     PERFORM C530-SLOT-ASSIGN
123500     SET S-IX UP BY 1
123600     GO TO C520-05
123700     .
123800 C520-99.
123900     EXIT.
124000
124100******************************************************************
124200* Zeitschlitz fuer eine einzelne Aufgabe suchen/zuteilen
124300* Bevorzugte Startstunde nach Dringlichkeit, Konfliktpruefung
124400* gegen SLOT-TAB, Nachruecken bei Konflikt, Faelligkeitsanpassung
124500******************************************************************
124600 C530-SLOT-ASSIGN SECTION.
124625**  ---> Standard-Zeitschlitzvergabe fuer eine einzelne Aufgabe:
124630**  ---> bevorzugte Stunde suchen, auf Kollision mit SLOT-TAB
124635**  ---> pruefen, notfalls verschieben, zuletzt Faelligkeit
124640**  ---> sicherstellen (C530-40)
124700 C530-00.
124800*    ---> bevorzugte Stunde am aktuellen Tag nach Dringlichkeit
124900     IF  T-URGENCY (C4-I1) > 0.7
125000         MOVE 09 TO W-BEVORZ-STD
125100     ELSE
125200         IF  T-URGENCY (C4-I1) > 0.4
125300             MOVE 10 TO W-BEVORZ-STD
125400         ELSE
125500             MOVE 14 TO W-BEVORZ-STD
125600         END-IF
125700     END-IF
125800
125850**  ---> bevorzugte Stunde in absolute Minuten umrechnen, dabei
125860**  ---> das Kalenderdatum des aktuellen Laufzeitpunkts beibehalten
125900     MOVE C18-MIN-CUR TO U2-IN-MIN
126000     PERFORM U200-MIN-TO-TS
126100     MOVE U2-JHG TO U1-JHG
126200     MOVE U2-MM  TO U1-MM
126300     MOVE U2-DD  TO U1-DD
126400     MOVE W-BEVORZ-STD TO U1-HH
126500     MOVE ZERO   TO U1-MI
126600     PERFORM U100-TS-TO-MIN
126700     MOVE U1-OUT-MIN TO C18-MIN-LATEST
126800
126850**  ---> bevorzugte Stunde liegt heute schon zurueck: auf morgen
126860**  ---> verschieben (bzw. notfalls auf die Stichzeit selbst)
126900     IF  C18-MIN-LATEST < C18-MIN-CUR
127000         ADD 1440 TO C18-MIN-LATEST
127100     END-IF
127200     IF  C18-MIN-LATEST < C18-MIN-CUR
127300         MOVE C18-MIN-CUR TO C18-MIN-LATEST
127400     END-IF
127500     MOVE C18-MIN-LATEST TO C18-MIN-CAND-S
127600
127650**  ---> Suchhorizont 7 Tage (K-SUCH-LIMIT-MIN), max. 50 Versuche
127660**  ---> (K-MAX-VERSUCHE); danach zwingt C530-40 einen Schlitz
127700     COMPUTE C18-MIN-LIMIT = C18-MIN-CUR + (7 * 1440)
127800     MOVE ZERO TO C4-VERSUCH
127900     .
128000 C530-10.
128100     ADD 1 TO C4-VERSUCH
128150**  ---> vorgeschlagenes Ende aus Kandidatenstart + Sollzeit
128200     COMPUTE C18-MIN-CAND-E =
128300             C18-MIN-CAND-S + (T-EST-DUR (C4-I1) * 60)
128400
128450**  ---> Versuchs- oder Zeithorizont erschoepft: Suche abbrechen
128460**  ---> und den letzten Kandidaten per Faelligkeitsanpassung
128470**  ---> erzwingen lassen
128500     IF  C4-VERSUCH > K-MAX-VERSUCHE
128600         GO TO C530-40
128700     END-IF
128800     IF  C18-MIN-CAND-S > C18-MIN-LIMIT
128900         GO TO C530-40
129000     END-IF
129100
129200**  ---> auf Ueberschneidung mit bereits belegten Zeitschlitzen
129300**       pruefen; bei Konflikt an das spaeteste Ende der
129400**       kollidierenden Schlitze nachruecken
129500     MOVE ZERO TO C18-MIN-LATEST
129600     SET SL-IX TO 1
129700     .
129800 C530-15.
129900     IF  SL-IX > SL-ANZ
130000         GO TO C530-25
130100     END-IF
130150**  ---> Ueberschneidungstest offener Intervalle: zwei Schlitze
130160**  ---> kollidieren, wenn jeder vor dem Ende des anderen beginnt
130200     IF  C18-MIN-CAND-S < SL-END-MIN (SL-IX)
130300         AND SL-START-MIN (SL-IX) < C18-MIN-CAND-E
130400         IF  SL-END-MIN (SL-IX) > C18-MIN-LATEST
130500             MOVE SL-END-MIN (SL-IX) TO C18-MIN-LATEST
130600         END-IF
130700     END-IF
130800     SET SL-IX UP BY 1
130900     GO TO C530-15
131000     .
131100 C530-25.
131150**  ---> keine Kollision gefunden: der Kandidat aus C530-10 bleibt
131160**  ---> stehen, die Suche ist fertig
131200     IF  C18-MIN-LATEST = ZERO
131300         GO TO C530-40
131400     END-IF
131500     IF  C18-MIN-LATEST < C18-MIN-CUR
131600         MOVE C18-MIN-CUR TO C18-MIN-LATEST
131700     END-IF
131800     MOVE C18-MIN-LATEST TO C18-MIN-CAND-S
131900     GO TO C530-10
132000     .
132100 C530-40.
132200*    ---> Faelligkeitsanpassung, falls das Ende die Faelligkeit
132300*         ueberschreitet
132350**  ---> spaetester zulaessiger Start = Faelligkeit minus Sollzeit;
132360**  ---> ist das noch nach der Stichzeit, wird die Faelligkeit
132370**  ---> exakt gehalten, sonst beginnt die Aufgabe sofort (bei
132380**  ---> hoher Dringlichkeit) oder so frueh wie ueberhaupt moeglich
132400     IF  C18-MIN-CAND-E > T-DEADLINE-MIN (C4-I1)
132500         COMPUTE C18-MIN-LATEST =
132600                 T-DEADLINE-MIN (C4-I1) - (T-EST-DUR (C4-I1) * 60)
132700         IF  C18-MIN-LATEST > C18-MIN-CUR
132800             MOVE C18-MIN-LATEST          TO C18-MIN-CAND-S
132900             MOVE T-DEADLINE-MIN (C4-I1)  TO C18-MIN-CAND-E
133000         ELSE
133100             IF  T-URGENCY (C4-I1) > 0.8
133200                 MOVE C18-MIN-CUR TO C18-MIN-CAND-S
133300             ELSE
133400                 IF  C18-MIN-CAND-S < C18-MIN-CUR
133500                     MOVE C18-MIN-CUR TO C18-MIN-CAND-S
133600                 END-IF
133700             END-IF
133800             COMPUTE C18-MIN-CAND-E =
133900                     C18-MIN-CAND-S + (T-EST-DUR (C4-I1) * 60)
134000         END-IF
134100     END-IF
134200
134250**  ---> endgueltigen Zeitschlitz in Zeitstempel zuruecksetzen
134300     MOVE C18-MIN-CAND-S TO U2-IN-MIN
134400     PERFORM U200-MIN-TO-TS
134500     MOVE U2-OUT-TS TO T-START-TS (C4-I1)
134600
134700     MOVE C18-MIN-CAND-E TO U2-IN-MIN
134800     PERFORM U200-MIN-TO-TS
134900     MOVE U2-OUT-TS TO T-END-TS (C4-I1)
135000
135100     MOVE T-EST-DUR (C4-I1) TO T-ALLOC-DUR (C4-I1)
135200
135250**  ---> trotz Anpassung kann das Ende noch hinter der
135260**  ---> Faelligkeit liegen (hohe Dringlichkeit, Fenster zu knapp)
135300     IF  C18-MIN-CAND-E > T-DEADLINE-MIN (C4-I1)
135400         MOVE "OVERDUE   " TO T-DISPOSITION (C4-I1)
135500         SET T-STAT-OVERDUE (C4-I1) TO TRUE
135600     ELSE
135700         MOVE "SCHEDULED " TO T-DISPOSITION (C4-I1)
135800     END-IF
135900
136000     MOVE C18-MIN-CAND-S TO C18-MIN-START
136100     MOVE C18-MIN-CAND-E TO C18-MIN-END
136200     PERFORM C535-RECORD-SLOT
136300     PERFORM C537-CHECK-RESCHEDULED
136400     .
136500 C530-99.
136600     EXIT.
136700
136800******************************************************************
136900* zugeteilten Zeitschlitz in SLOT-TAB vermerken (Konflikttest
137000* fuer nachfolgende Aufgaben)
137100******************************************************************
137200 C535-RECORD-SLOT SECTION.
137300 C535-00.
137400     IF  SL-ANZ NOT LESS K-MAX-TASKS
137500         GO TO C535-99
137600     END-IF
137700     ADD 1 TO SL-ANZ
137800     MOVE C18-MIN-START TO SL-START-MIN (SL-ANZ)
137900     MOVE C18-MIN-END   TO SL-END-MIN   (SL-ANZ)
138000     .
138100 C535-99.
138200     EXIT.
138300
138400******************************************************************
138500* RESCHEDULED-Mitteilung, wenn Start oder Ende gegenueber der
138600* vorherigen Zuteilung um mehr als 1 Minute abweicht
138700******************************************************************
138800 C537-CHECK-RESCHEDULED SECTION.
138900 C537-00.
139000     MOVE ZERO TO W-VERSCHOBEN-SW
139100     IF  T-PRIOR-START-TS (C4-I1) = ZERO
139200         GO TO C537-99
139300     END-IF
139400
139500     MOVE T-PRIOR-START-TS (C4-I1) TO U1-IN-TS
139600     PERFORM U100-TS-TO-MIN
139700     MOVE U1-OUT-MIN TO C18-HILFS-A
139800     MOVE T-START-TS (C4-I1) TO U1-IN-TS
139900     PERFORM U100-TS-TO-MIN
140000     MOVE U1-OUT-MIN TO C18-HILFS-B
140100
140200     MOVE T-PRIOR-END-TS (C4-I1) TO U1-IN-TS
140300     PERFORM U100-TS-TO-MIN
140400     MOVE U1-OUT-MIN TO C18-HILFS-C
140500
140600     IF  (C18-HILFS-B - C18-HILFS-A) > 1
140700         OR (C18-HILFS-A - C18-HILFS-B) > 1
140800         MOVE 1 TO W-VERSCHOBEN-SW
140900     END-IF
141000     IF  NOT W-VERSCHOBEN
141100         MOVE T-END-TS (C4-I1) TO U1-IN-TS
141200         PERFORM U100-TS-TO-MIN
141300         IF  (U1-OUT-MIN - C18-HILFS-C) > 1
141400             OR (C18-HILFS-C - U1-OUT-MIN) > 1
141500             MOVE 1 TO W-VERSCHOBEN-SW
141600         END-IF
141700     END-IF
141800
141900     IF  W-VERSCHOBEN
142000         MOVE T-TASK-ID (C4-I1) TO NR-NOTIF-TASK-ID
142100         MOVE "RESCHEDULED         " TO NR-NOTIF-TYPE
142200         MOVE "MEDIUM" TO NR-NOTIF-PRIORITY
142300         MOVE "ZEITSCHLITZ WURDE VERSCHOBEN" TO W-MSG-TEXT
142400         MOVE W-MSG-TEXT TO NR-NOTIF-MESSAGE
142500         WRITE NR-NOTIFICATION-RECORD
142600         ADD 1 TO C9-TOT-NOTIFY
142700     END-IF
142800     .
142900 C537-99.
143000     EXIT.
143100
143200******************************************************************
143300* Kompressionsregel bei neu hinzugekommener Aufgabe hoher
143400* Prioritaet: Soll-Dauer aller PENDING/IN-PROGRESS-Aufgaben mit
143500* Prioritaet < 4 um 20% kuerzen, Mindestwert 0,25 Std.
143600******************************************************************
143700 C540-COMPRESS-LOW-PRIORITY SECTION.
143800 C540-00.
143900     MOVE ZERO TO C4-I1
144000     .
144100 C540-05.
144200     ADD 1 TO C4-I1
144300     IF  C4-I1 > C4-ANZ
144400         GO TO C540-99
144500     END-IF
144600     IF  (T-STAT-PENDING (C4-I1) OR T-STAT-IN-PROGRESS (C4-I1))
144700         AND T-PRIORITY (C4-I1) < 4
144800         COMPUTE T-EST-DUR (C4-I1) ROUNDED =
144900                 T-EST-DUR (C4-I1) * W-KOMPR-FAKTOR
145000         IF  T-EST-DUR (C4-I1) < K-MIN-SLICE
145100             MOVE K-MIN-SLICE TO T-EST-DUR (C4-I1)
145200         END-IF
145300     END-IF
145400     GO TO C540-05
145500     .
145600 C540-99.
145700     EXIT.
145800
145900******************************************************************
146000* SCHFILE schreiben: ein Satz je nicht abgeschlossener Aufgabe;
146100* gleichzeitig Kontrollsummen und Verteilung nach Prioritaet
146200******************************************************************
146300 C600-WRITE-SCHEDULE SECTION.
146325**  ---> je Aufgabe einen SCHEDULE-RECORD schreiben und dabei
146330**  ---> gleich die Kontrollsummen fuer C800 mitfuehren
146400 C600-00.
146500     MOVE ZERO TO C4-I1
146600     .
146700 C600-05.
146800     ADD 1 TO C4-I1
146900     IF  C4-I1 > C4-ANZ
147000         GO TO C600-99
147100     END-IF
147200
147250**  ---> Statistik unabhaengig/abhaengig und Prioritaetsverteilung
147260**  ---> fuer den Berichtskopf (gilt auch fuer erledigte Aufgaben)
147300     IF  T-DEP-ID (C4-I1) = ZERO
147400         ADD 1 TO C9-TOT-INDEP
147500     ELSE
147600         ADD 1 TO C9-TOT-DEP
147700     END-IF
147800     ADD 1 TO C9-PRIO-ANZ (T-PRIORITY (C4-I1))
147900
148000     IF  T-STAT-COMPLETED (C4-I1)
148100         GO TO C600-05
148200     END-IF
148300
148400**  ---> eigenstaendige Ueberfaelligkeitspruefung (unabhaengig von
148500**       der Zeitschlitzvergabe) fuer noch nicht geplante Aufgaben
148600     IF  T-DISPOSITION (C4-I1) = SPACES
148700         IF  C18-MIN-CUR > T-DEADLINE-MIN (C4-I1)
148800             MOVE "OVERDUE   " TO T-DISPOSITION (C4-I1)
148900             SET T-STAT-OVERDUE (C4-I1) TO TRUE
149000         ELSE
149100             MOVE "BLOCKED   " TO T-DISPOSITION (C4-I1)
149200         END-IF
149300     END-IF
149400
149500     MOVE T-TASK-ID (C4-I1)     TO SR-TASK-ID
149600     MOVE T-START-TS (C4-I1)    TO SR-SCHED-START-TS
149700     MOVE T-END-TS (C4-I1)      TO SR-SCHED-END-TS
149800     MOVE T-ALLOC-DUR (C4-I1)   TO SR-ALLOC-DURATION
149900     MOVE T-EST-DUR (C4-I1)     TO SR-ORIG-DURATION
150000     MOVE T-URGENCY (C4-I1)     TO SR-URGENCY-SCORE
150100     MOVE T-DISPOSITION (C4-I1) TO SR-SCHED-DISPOSITION
150200     WRITE SR-SCHEDULE-RECORD
150300
150400     IF  SR-DISP-SCHEDULED
150500         ADD 1 TO C9-TOT-SCHED
150600     END-IF
150700     IF  SR-DISP-OVERDUE
150800         ADD 1 TO C9-TOT-OVERDUE
150900     END-IF
151000     IF  SR-DISP-BLOCKED
151100         ADD 1 TO C9-TOT-BLOCKED
151200     END-IF
151300     IF  SR-DISP-CONFLICT
151400         ADD 1 TO C9-TOT-CONFLICT
151500     END-IF
151600     GO TO C600-05
151700     .
151800 C600-99.
151900     EXIT.
152000
152100******************************************************************
152200* Mitteilungsregeln je nicht abgeschlossener Aufgabe zur Stichzeit
152300* (RESCHEDULED wird bereits in C537 waehrend der Zuteilung erzeugt)
152400******************************************************************
152500 C700-NOTIFICATIONS SECTION.
152525**  ---> vier Meldungsarten je Aufgabe, jede mit eigenem
152530**  ---> Sperrschalter (T-NOTIF-xx-SW) - eine Meldung wird
152535**  ---> je Lauf hoechstens einmal erzeugt (keine Dauerflut bei
152540**  ---> mehrmaligem Aufruf innerhalb desselben Fensters).
152545**  ---> RESCHEDULED-Meldungen laufen separat aus C537, da sie
152550**  ---> nur bei tatsaechlicher Verschiebung waehrend C530/C510
152555**  ---> anfallen.
152600 C700-00.
152700     MOVE ZERO TO C4-I1
152800     .
152900 C700-05.
153000     ADD 1 TO C4-I1
153100     IF  C4-I1 > C4-ANZ
153200         GO TO C700-99
153300     END-IF
153350**  ---> erledigte Aufgaben bekommen keine Erinnerungen mehr
153400     IF  T-STAT-COMPLETED (C4-I1)
153500         GO TO C700-05
153600     END-IF
153700
153800**  ---> Faelligkeit naht
153900     COMPUTE W-H-STUNDEN ROUNDED =
154000             (T-DEADLINE-MIN (C4-I1) - C18-MIN-CUR) / 60
154100     IF  W-H-STUNDEN > 0 AND NOT > 24
154200         AND NOT T-NOTIF-DA-SENT (C4-I1)
154300         MOVE T-TASK-ID (C4-I1) TO NR-NOTIF-TASK-ID
154400         MOVE "DEADLINE-APPROACHING" TO NR-NOTIF-TYPE
154500         IF  W-H-STUNDEN NOT > 1
154600             MOVE "URGENT" TO NR-NOTIF-PRIORITY
154700         ELSE
154800             IF  W-H-STUNDEN NOT > 6
154900                 MOVE "HIGH  " TO NR-NOTIF-PRIORITY
155000             ELSE
155100                 MOVE "MEDIUM" TO NR-NOTIF-PRIORITY
155200             END-IF
155300         END-IF
155400         MOVE "FAELLIGKEIT RUECKT NAHE" TO W-MSG-TEXT
155500         MOVE W-MSG-TEXT TO NR-NOTIF-MESSAGE
155600         WRITE NR-NOTIFICATION-RECORD
155700         MOVE 1 TO T-NOTIF-DA-SW (C4-I1)
155800         ADD 1 TO C9-TOT-NOTIFY
155900     END-IF
156000
156100**  ---> ueberfaellig
156200     IF  C18-MIN-CUR > T-DEADLINE-MIN (C4-I1)
156300         AND NOT T-STAT-OVERDUE (C4-I1)
156400         AND NOT T-NOTIF-OD-SENT (C4-I1)
156500         SET T-STAT-OVERDUE (C4-I1) TO TRUE
156600         MOVE T-TASK-ID (C4-I1) TO NR-NOTIF-TASK-ID
156700         MOVE "TASK-OVERDUE        " TO NR-NOTIF-TYPE
156800         MOVE "URGENT" TO NR-NOTIF-PRIORITY
156900         MOVE "AUFGABE IST UEBERFAELLIG" TO W-MSG-TEXT
157000         MOVE W-MSG-TEXT TO NR-NOTIF-MESSAGE
157100         WRITE NR-NOTIFICATION-RECORD
157200         MOVE 1 TO T-NOTIF-OD-SW (C4-I1)
157300         ADD 1 TO C9-TOT-NOTIFY
157400     END-IF
157500
157600**  ---> Start steht bevor
157700     IF  T-START-TS (C4-I1) NOT = ZERO
157800         MOVE T-START-TS (C4-I1) TO U1-IN-TS
157900         PERFORM U100-TS-TO-MIN
158000         COMPUTE C18-MIN-WORK = U1-OUT-MIN - C18-MIN-CUR
158100         IF  C18-MIN-WORK > 0 AND NOT > 30
158200             AND NOT T-NOTIF-SS-SENT (C4-I1)
158300             MOVE T-TASK-ID (C4-I1) TO NR-NOTIF-TASK-ID
158400             MOVE "STARTING-SOON       " TO NR-NOTIF-TYPE
158500             MOVE "HIGH  " TO NR-NOTIF-PRIORITY
158600             MOVE "START STEHT BEVOR" TO W-MSG-TEXT
158700             MOVE W-MSG-TEXT TO NR-NOTIF-MESSAGE
158800             WRITE NR-NOTIFICATION-RECORD
158900             MOVE 1 TO T-NOTIF-SS-SW (C4-I1)
159000             ADD 1 TO C9-TOT-NOTIFY
159100         END-IF
159200     END-IF
159300
159400**  ---> Ende steht bevor (nur waehrend der Bearbeitung)
159500     IF  T-STAT-IN-PROGRESS (C4-I1)
159600         AND T-END-TS (C4-I1) NOT = ZERO
159700         MOVE T-END-TS (C4-I1) TO U1-IN-TS
159800         PERFORM U100-TS-TO-MIN
159900         COMPUTE C18-MIN-WORK = U1-OUT-MIN - C18-MIN-CUR
160000         IF  C18-MIN-WORK > 0 AND NOT > 15
160100             AND NOT T-NOTIF-ES-SENT (C4-I1)
160200             MOVE T-TASK-ID (C4-I1) TO NR-NOTIF-TASK-ID
160300             MOVE "ENDING-SOON         " TO NR-NOTIF-TYPE
160400             MOVE "MEDIUM" TO NR-NOTIF-PRIORITY
160500             MOVE "ENDE STEHT BEVOR" TO W-MSG-TEXT
160600             MOVE W-MSG-TEXT TO NR-NOTIF-MESSAGE
160700             WRITE NR-NOTIFICATION-RECORD
160800             MOVE 1 TO T-NOTIF-ES-SW (C4-I1)
160900             ADD 1 TO C9-TOT-NOTIFY
161000         END-IF
161100     END-IF
161200
161300     GO TO C700-05
161400     .
161500 C700-99.
161600     EXIT.
161700
161800******************************************************************
161900* Planungsbericht auf RPTFILE drucken (132 Spalten)
162000******************************************************************
162100 C800-REPORT SECTION.
162125**  ---> Planungsbericht in vier Bloecken: Kopf mit Laufzeit,
162130**  ---> Summenzeilen, Prioritaetsverteilung, Detailzeile je nicht
162135**  ---> erledigter Aufgabe, zuletzt die Kontrollsummen
162150**  ---> (ein Abgleich der Kontrollsummen erfolgt bewusst nicht
162155**  ---> programmgesteuert, siehe DVA-0318 -- Pruefung liegt beim
162160**  ---> Fachbereich anhand des Ausdrucks)
162200 C800-00.
162250**  ---> Kopf: Modulname, Laufzeitstempel, Gesamtsummen
162300     WRITE RP-PRINT-LINE FROM R-UEBERSCHRIFT
162400     WRITE RP-PRINT-LINE FROM R-LAUFZEIT
162500     WRITE RP-PRINT-LINE FROM R-LEERZEILE
162600
162700     MOVE C9-TOT-TASKS TO R-SU-TOTAL
162800     WRITE RP-PRINT-LINE FROM R-SUMMENZEILE1
162900     MOVE C9-TOT-INDEP TO R-SU-INDEP
163000     WRITE RP-PRINT-LINE FROM R-SUMMENZEILE2
163100     MOVE C9-TOT-DEP   TO R-SU-DEP
163200     WRITE RP-PRINT-LINE FROM R-SUMMENZEILE3
163300     WRITE RP-PRINT-LINE FROM R-LEERZEILE
163400
163500     MOVE ZERO TO C4-I1
163600     .
163700 C800-05.
163750**  ---> Verteilung der Aufgaben ueber die fuenf Prioritaetsstufen
163760**  ---> (C9-PRIO-ANZ wird in C020-LOAD-TASKS mitgezaehlt)
163800     ADD 1 TO C4-I1
163900     IF  C4-I1 > 5
164000         GO TO C800-10
164100     END-IF
164200     IF  C9-PRIO-ANZ (C4-I1) > ZERO
164300         MOVE C4-I1              TO R-PR-NUM
164400         MOVE C9-PRIO-ANZ (C4-I1) TO R-PR-ANZ
164500         WRITE RP-PRINT-LINE FROM R-PRIOZEILE
164600     END-IF
164700     GO TO C800-05
164800     .
164900 C800-10.
165000     WRITE RP-PRINT-LINE FROM R-LEERZEILE
165100     WRITE RP-PRINT-LINE FROM R-DETAILKOPF1
165200     MOVE ZERO TO C4-I1
165300     .
165400 C800-15.
165450**  ---> eine Zeile je nicht erledigter Aufgabe, mit dem Stand der
165460**  ---> Disposition nach Eignungs-, Dringlichkeits- und
165470**  ---> Zeitschlitzlauf (T-DISPOSITION)
165500     ADD 1 TO C4-I1
165600     IF  C4-I1 > C4-ANZ
165700         GO TO C800-20
165800     END-IF
165900     IF  T-STAT-COMPLETED (C4-I1)
166000         GO TO C800-15
166100     END-IF
166200     MOVE T-TASK-ID (C4-I1)      TO R-DZ-TASKID
166300     MOVE T-TITLE (C4-I1)        TO R-DZ-TITLE
166400     MOVE T-URGENCY (C4-I1)      TO R-DZ-URGENCY
166500     MOVE T-START-TS (C4-I1)     TO R-DZ-START
166600     MOVE T-END-TS (C4-I1)       TO R-DZ-END
166700     MOVE T-DISPOSITION (C4-I1)  TO R-DZ-DISP
166800     WRITE RP-PRINT-LINE FROM R-DETAILZEILE
166900     GO TO C800-15
167000     .
167100 C800-20.
167150**  ---> Kontrollsummen: verplant/ueberfaellig/blockiert/Konflikt/
167160**  ---> Meldungen versandt -- aus C600/C700 mitgefuehrt
167200     WRITE RP-PRINT-LINE FROM R-LEERZEILE
167300     MOVE C9-TOT-SCHED    TO R-KZ-SCHED
167400     WRITE RP-PRINT-LINE FROM R-KONTROLLZEILE1
167500     MOVE C9-TOT-OVERDUE  TO R-KZ-OVERDUE
167600     WRITE RP-PRINT-LINE FROM R-KONTROLLZEILE2
167700     MOVE C9-TOT-BLOCKED  TO R-KZ-BLOCKED
167800     WRITE RP-PRINT-LINE FROM R-KONTROLLZEILE3
167900     MOVE C9-TOT-CONFLICT TO R-KZ-CONFLICT
168000     WRITE RP-PRINT-LINE FROM R-KONTROLLZEILE4
168100     MOVE C9-TOT-NOTIFY   TO R-KZ-NOTIFY
168200     WRITE RP-PRINT-LINE FROM R-KONTROLLZEILE5
168300     .
168400 C800-99.
168500     EXIT.
