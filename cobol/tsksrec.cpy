000100*--------------------------------------------------------------------*
000200* TSKSREC   -- Satzbild SCHEDULE-RECORD (Ausgabe SCHFILE)
000300* Kurzbeschreibung: ein zugeteilter Zeitschlitz je Aufgabe
000400*--------------------------------------------------------------------*
000500* Vers. | Datum    | von | Kommentar                             *
000600*-------|----------|-----|---------------------------------------*
000700*A.00.00|1986-04-09| hw  | Neuerstellung
000800*A.00.01|1993-11-02| frm | SR-SCHED-DISPOSITION um CONFLICT erweitert
000900*--------------------------------------------------------------------*
001000 01          SR-SCHEDULE-RECORD.
001100     05      SR-TASK-ID          PIC  9(04).
001200     05      SR-SCHED-START-TS   PIC  9(12).
001300     05      SR-SCHED-END-TS     PIC  9(12).
001400     05      SR-ALLOC-DURATION   PIC  9(03)V99.
001500     05      SR-ORIG-DURATION    PIC  9(03)V99.
001600     05      SR-URGENCY-SCORE    PIC  9(03)V9(04).
001700     05      SR-SCHED-DISPOSITION
001800                                 PIC  X(10).
001900          88 SR-DISP-SCHEDULED             VALUE "SCHEDULED ".
002000          88 SR-DISP-OVERDUE               VALUE "OVERDUE   ".
002100          88 SR-DISP-BLOCKED               VALUE "BLOCKED   ".
002200          88 SR-DISP-CONFLICT              VALUE "CONFLICT  ".
002300     05      FILLER              PIC  X(25).
