000100*--------------------------------------------------------------------*
000200* TSKTREC   -- Satzbild TASK-RECORD (Eingabe TSKFILE)
000300* Kurzbeschreibung: eine Aufgabe (Task) des Planungslaufs
000400*--------------------------------------------------------------------*
000500* Vers. | Datum    | von | Kommentar                             *
000600*-------|----------|-----|---------------------------------------*
000700*A.00.00|1986-04-02| hw  | Neuerstellung
000800*A.00.01|1991-09-11| frm | Feld TR-USER-ID ergaenzt (Mehrbenutzer)
000900*A.00.02|1999-01-14| bk  | Jahr-2000: TR-*-TS jetzt 4-stellig (Jhg)
001000*--------------------------------------------------------------------*
001100 01          TR-TASK-RECORD.
001200     05      TR-TASK-ID          PIC  9(04).
001300     05      TR-TASK-TITLE       PIC  X(30).
001400     05      TR-DEP-ID           PIC  9(04).
001500     05      TR-DEADLINE-TS      PIC  9(12).
001600     05      TR-DEADLINE-TS-R REDEFINES TR-DEADLINE-TS.
001700      10     TR-DEADLINE-JHG     PIC  9(04).
001800      10     TR-DEADLINE-MM      PIC  9(02).
001900      10     TR-DEADLINE-DD      PIC  9(02).
002000      10     TR-DEADLINE-HH      PIC  9(02).
002100      10     TR-DEADLINE-MI      PIC  9(02).
002200     05      TR-EST-DURATION     PIC  9(03)V99.
002300     05      TR-PRIORITY         PIC  9.
002400          88 TR-PRIO-NIEDRIG               VALUE 1.
002500          88 TR-PRIO-KRITISCH              VALUE 5.
002600     05      TR-TASK-STATUS      PIC  X(12).
002700          88 TR-STAT-PENDING               VALUE "PENDING     ".
002800          88 TR-STAT-IN-PROGRESS           VALUE "IN-PROGRESS ".
002900          88 TR-STAT-COMPLETED             VALUE "COMPLETED   ".
003000          88 TR-STAT-OVERDUE               VALUE "OVERDUE     ".
003100     05      TR-START-TS         PIC  9(12).
003200     05      TR-START-TS-R    REDEFINES TR-START-TS.
003300      10     TR-START-JHG        PIC  9(04).
003400      10     TR-START-MM         PIC  9(02).
003500      10     TR-START-DD         PIC  9(02).
003600      10     TR-START-HH         PIC  9(02).
003700      10     TR-START-MI         PIC  9(02).
003800     05      TR-END-TS           PIC  9(12).
003900     05      TR-END-TS-R      REDEFINES TR-END-TS.
004000      10     TR-END-JHG          PIC  9(04).
004100      10     TR-END-MM           PIC  9(02).
004200      10     TR-END-DD           PIC  9(02).
004300      10     TR-END-HH           PIC  9(02).
004400      10     TR-END-MI           PIC  9(02).
004500     05      TR-USER-ID          PIC  9(06).
004600     05      FILLER              PIC  X(22).
