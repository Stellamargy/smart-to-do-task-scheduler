000100*--------------------------------------------------------------------*
000200* TSKNREC   -- Satzbild NOTIFICATION-RECORD (Ausgabe NOTFILE)
000300* Kurzbeschreibung: eine Mitteilung des Regelwerks je Aufgabe
000400*--------------------------------------------------------------------*
000500* Vers. | Datum    | von | Kommentar                             *
000600*-------|----------|-----|---------------------------------------*
000700*A.00.00|1986-04-09| hw  | Neuerstellung
000800*A.00.01|1993-11-02| frm | NR-NOTIF-TYPE um RESCHEDULED erweitert
000900*--------------------------------------------------------------------*
001000 01          NR-NOTIFICATION-RECORD.
001100     05      NR-NOTIF-TASK-ID    PIC  9(04).
001200     05      NR-NOTIF-TYPE       PIC  X(20).
001300          88 NR-TYPE-DEADLINE-APPR          VALUE "DEADLINE-APPROACHING".
001400          88 NR-TYPE-TASK-OVERDUE           VALUE "TASK-OVERDUE        ".
001500          88 NR-TYPE-STARTING-SOON          VALUE "STARTING-SOON       ".
001600          88 NR-TYPE-ENDING-SOON            VALUE "ENDING-SOON         ".
001700          88 NR-TYPE-RESCHEDULED            VALUE "RESCHEDULED         ".
001800     05      NR-NOTIF-PRIORITY   PIC  X(06).
001900          88 NR-PRIO-LOW                    VALUE "LOW   ".
002000          88 NR-PRIO-MEDIUM                 VALUE "MEDIUM".
002100          88 NR-PRIO-HIGH                   VALUE "HIGH  ".
002200          88 NR-PRIO-URGENT                 VALUE "URGENT".
002300     05      NR-NOTIF-MESSAGE    PIC  X(80).
002400     05      FILLER              PIC  X(10).
