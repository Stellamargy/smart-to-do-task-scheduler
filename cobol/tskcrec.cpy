000100*--------------------------------------------------------------------*
000200* TSKCREC   -- Satzbild CONTROL-RECORD (Eingabe CTLFILE, ein Satz)
000300* Kurzbeschreibung: Steuersatz des Planungslaufs - Stichzeit+Gewichte
000400*--------------------------------------------------------------------*
000500* Vers. | Datum    | von | Kommentar                             *
000600*-------|----------|-----|---------------------------------------*
000700*A.00.00|1986-04-02| hw  | Neuerstellung
000800*A.00.01|1999-01-14| bk  | Jahr-2000: CR-CURRENT-TS jetzt 4-stellig
000900*--------------------------------------------------------------------*
001000 01          CR-CONTROL-RECORD.
001100     05      CR-CURRENT-TS       PIC  9(12).
001200     05      CR-CURRENT-TS-R  REDEFINES CR-CURRENT-TS.
001300      10     CR-CURRENT-JHG      PIC  9(04).
001400      10     CR-CURRENT-MM       PIC  9(02).
001500      10     CR-CURRENT-DD       PIC  9(02).
001600      10     CR-CURRENT-HH       PIC  9(02).
001700      10     CR-CURRENT-MI       PIC  9(02).
001800     05      CR-DEADLINE-WEIGHT  PIC  9V9(04).
001900     05      CR-PRIORITY-WEIGHT  PIC  9V9(04).
002000     05      FILLER              PIC  X(58).
